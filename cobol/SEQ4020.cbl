000100******************************************************************SEQ001
000200*                                                                SEQ002
000300*    PROGRAM.........: SEQ4020                                   SEQ003
000400*    TITLE...........: LOGIN BATCH AUTHENTICATION RUN            SEQ004
000500*    PROGRAM DESC....: LOADS THE PRE-POPULATED LOGIN MASTER FILE SEQ005
000600*                      INTO AN IN-MEMORY TABLE, THEN READS EACH  SEQ006
000700*                      LOGIN TRANSACTION IN ARRIVAL ORDER,       SEQ007
000800*                      VALIDATES THE USERNAME/PASSWORD INPUT,    SEQ008
000900*                      LOOKS THE USER UP IN THE TABLE, CHECKS    SEQ009
001000*                      THE PASSWORD AND THE REQUESTED ROLE, AND  SEQ010
001100*                      WRITES ONE RESULT RECORD PER TRANSACTION  SEQ011
001200*                      FOLLOWED BY A RUN-TOTALS TRAILER RECORD.  SEQ012
001300*    FILE DESC.......: LOGIN-MASTER-TBL (IN), LOGIN-TRAN-IN      SEQ013
001400*                      (IN), LOGIN-RESULT-OUT (OUT).             SEQ014
001500*                                                                SEQ015
001600******************************************************************SEQ016
001700*    CHANGE LOG                                                  SEQ017
001800*    **********************************************************  SEQ018
001900*    02/11/91 RJH  TKT#0120  ORIGINAL PROGRAM. REPLACES THE      SEQ019
002000*                  MANUAL SIGN-ON LOG REVIEW FORMERLY DONE BY    SEQ020
002100*                  THE OPERATOR AT SHIFT CHANGE.                 SEQ021
002200*    08/02/92 RJH  TKT#0204  CORRECTED HIGH-VALUES PRIMING OF    SEQ022
002300*                  THE MASTER TABLE SEARCH AT END OF TABLE.      SEQ023
002400*    01/14/94 CLB  TKT#0342  SPLIT INPUT VALIDATION OUT OF THE   SEQ024
002500*                  CREDENTIAL CHECK SO BLANK FIELDS NO LONGER    SEQ025
002600*                  REACH THE MASTER TABLE SEARCH.                SEQ026
002700*    05/09/95 CLB  TKT#0399  ADDED ROLE AUTHORIZATION CHECK AND  SEQ027
002800*                  RES-AUTHORIZED FLAG AT REQUEST OF SECURITY.   SEQ028
002900*    11/21/96 DPK  TKT#0456  ADDED RUN-DATE BANNER ON DISPLAY    SEQ029
003000*                  FOR OPERATOR CONSOLE LOG.                     SEQ030
003100*    06/30/98 DPK  TKT#0513  ADDED AUTHORIZED-ROLE COUNTS ON     SEQ031
003200*                  THE TERMINATION BANNER FOR CAPACITY REVIEW.   SEQ032
003300*    09/14/99 MT   TKT#0602  Y2K REVIEW - DATE FIELDS VERIFIED   SEQ033
003400*                  TO HANDLE CENTURY ROLLOVER. NO CHANGE TO      SEQ034
003500*                  PROCESSING LOGIC REQUIRED.                    SEQ035
003600*    03/03/01 MT   TKT#0678  ADDED FILE STATUS CHECKING ON       SEQ036
003700*                  RESULT-OUT WRITES.                            SEQ037
003800*    07/19/02 MT   TKT#0715  RAISED MASTER TABLE CAPACITY FROM   SEQ038
003900*                  500 TO 2000 ENTRIES FOR MERGED DIRECTORY.     SEQ039
004000*    02/18/04 CLB  TKT#0801  RETIRED SEQ4010. SECURITY NOW       SEQ040
004100*                  DELIVERS THE LOGIN MASTER FILE PRE-LOADED -   SEQ041
004200*                  DROPPED THE MASTER-FEED EDIT/REJECT STEP      SEQ042
004300*                  AND THE IN-HOUSE LOAD-BY-ROLE COUNTS, NEITHER SEQ043
004400*                  OF WHICH WAS EVER PART OF THE AUTH RUN'S      SEQ044
004500*                  CHARTERED OUTPUT.                             SEQ045
004600*    02/18/04 CLB  TKT#0801  SECURITY ALSO ASKED THAT THE        SEQ046
004700*                  AUTHORIZED-ROLE COUNTS ADDED UNDER TKT#0513   SEQ047
004800*                  BE DROPPED - THE RUN SUMMARY STAYS LIMITED TO SEQ048
004900*                  THE THREE CONTROL TOTALS THE BATCH STANDARD   SEQ049
005000*                  CALLS FOR. ALSO DISCOVERED AND FIXED THAT THE SEQ050
005100*                  REDEFINES BEHIND THOSE COUNTS OVERLAID THE    SEQ051
005200*                  USER-ID/USERNAME BYTES, NOT THE ROLE BYTES -  SEQ052
005300*                  THE COUNTS HAD BEEN WRONG SINCE TKT#0513.     SEQ053
005400*    02/18/04 CLB  TKT#0802  FOLDED THE THREE RECORD LAYOUTS     SEQ054
005500*                  BACK IN-LINE NOW THAT ONLY THIS PROGRAM USES  SEQ055
005600*                  THEM - NO LONGER WORTH CARRYING AS SEPARATE   SEQ056
005700*                  COPY MEMBERS.                                 SEQ057
005800*    03/02/04 CLB  TKT#0803  DROPPED THE UNUSED TOP-OF-FORM      SEQ058
005900*                  MNEMONIC (THIS RUN WRITES NO PRINTED REPORT); SEQ059
006000*                  WIRED THE NUMERIC-DIGITS CLASS TEST INTO THE  SEQ060
006100*                  RUN-DATE ACCEPT SO SPECIAL-NAMES IS NO LONGER SEQ061
006200*                  DEAD WEIGHT. RECAST THE TRANSACTION LOOP      SEQ062
006300*                  INTO A SINGLE PERFORM...THRU RANGE WITH GO TO SEQ063
006400*                  EOF/REJECT BRANCHES TO MATCH HOUSE STANDARD.  SEQ064
006500******************************************************************SEQ065
006600 IDENTIFICATION              DIVISION.                           SEQ066
006700******************************************************************SEQ067
006800 PROGRAM-ID.                 SEQ4020.                            SEQ068
006900 AUTHOR.                     R J HATHAWAY.                       SEQ069
007000 INSTALLATION.               MIDSTATE DATA CENTER.               SEQ070
007100 DATE-WRITTEN.               02/11/91.                           SEQ071
007200 DATE-COMPILED.                                                  SEQ072
007300 SECURITY.                   UNCLASSIFIED.                       SEQ073
007400******************************************************************SEQ074
007500 ENVIRONMENT                 DIVISION.                           SEQ075
007600******************************************************************SEQ076
007700 CONFIGURATION               SECTION.                            SEQ077
007800 SOURCE-COMPUTER.            MIDSTATE-PC.                        SEQ078
007900 OBJECT-COMPUTER.            MIDSTATE-PC.                        SEQ079
008000 SPECIAL-NAMES.                                                  SEQ080
008100     CLASS NUMERIC-DIGITS    IS "0123456789".                    SEQ081
008200******************************************************************SEQ082
008300 INPUT-OUTPUT                SECTION.                            SEQ083
008400 FILE-CONTROL.                                                   SEQ084
008500     SELECT  LOGIN-MASTER-TBL                                    SEQ085
008600             ASSIGN TO LGMSTTBL                                  SEQ086
008700             ORGANIZATION IS LINE SEQUENTIAL                     SEQ087
008800             FILE STATUS IS FS-LOGIN-MASTER-TBL.                 SEQ088
008900                                                                 SEQ089
009000     SELECT  LOGIN-TRAN-IN                                       SEQ090
009100             ASSIGN TO LGTRNIN                                   SEQ091
009200             ORGANIZATION IS LINE SEQUENTIAL                     SEQ092
009300             FILE STATUS IS FS-LOGIN-TRAN-IN.                    SEQ093
009400                                                                 SEQ094
009500     SELECT  LOGIN-RESULT-OUT                                    SEQ095
009600             ASSIGN TO LGRESOUT                                  SEQ096
009700             ORGANIZATION IS LINE SEQUENTIAL                     SEQ097
009800             FILE STATUS IS FS-LOGIN-RESULT-OUT.                 SEQ098
009900******************************************************************SEQ099
010000 DATA                        DIVISION.                           SEQ100
010100******************************************************************SEQ101
010200 FILE                        SECTION.                            SEQ102
010300 FD  LOGIN-MASTER-TBL                                            SEQ103
010400     RECORD CONTAINS 56 CHARACTERS.                              SEQ104
010500 01  LOGIN-MASTER-TBL-REC    PIC X(56).                          SEQ105
010600                                                                 SEQ106
010700 FD  LOGIN-TRAN-IN                                               SEQ107
010800     RECORD CONTAINS 50 CHARACTERS.                              SEQ108
010900 01  LOGIN-TRAN-IN-REC       PIC X(50).                          SEQ109
011000                                                                 SEQ110
011100 FD  LOGIN-RESULT-OUT                                            SEQ111
011200     RECORD CONTAINS 89 CHARACTERS.                              SEQ112
011300 01  LOGIN-RESULT-OUT-REC    PIC X(89).                          SEQ113
011400******************************************************************SEQ114
011500 WORKING-STORAGE             SECTION.                            SEQ115
011600*    LGT-LOGIN-TRANSACTION - ONE ENTRY PER LOGIN ATTEMPT         SEQ116
011700*    SUBMITTED TO THE BATCH RUN.                                 SEQ117
011800 01  LGT-LOGIN-TRANSACTION.                                      SEQ118
011900     05  LGT-TXN-USERNAME         PIC X(20).                     SEQ119
012000     05  LGT-TXN-PASSWORD         PIC X(20).                     SEQ120
012100     05  LGT-TXN-REQ-ROLE         PIC X(10).                     SEQ121
012200     05  FILLER                   PIC X(03).                     SEQ122
012300******************************************************************SEQ123
012400*    LGR-LOGIN-RESULT - ONE ENTRY WRITTEN PER TRANSACTION        SEQ124
012500*    PROCESSED, PLUS ONE FINAL SUMMARY ENTRY (RES-STATUS =       SEQ125
012600*    "TOTALS").                                                  SEQ126
012700 01  LGR-LOGIN-RESULT.                                           SEQ127
012800     05  LGR-RES-USERNAME         PIC X(20).                     SEQ128
012900     05  LGR-RES-STATUS           PIC X(08).                     SEQ129
013000     05  LGR-RES-AUTHORIZED       PIC X(01).                     SEQ130
013100     05  LGR-RES-MESSAGE          PIC X(60).                     SEQ131
013200******************************************************************SEQ132
013300*    RUN-TIME TABLE OF THE LOGIN MASTER FILE. THE MASTER IS      SEQ133
013400*    LINE SEQUENTIAL, NOT INDEXED, SO THE WHOLE RUN KEEPS ITS    SEQ134
013500*    OWN COPY IN WORKING-STORAGE AND SEARCHES IT IN MEMORY.      SEQ135
013600 01  LOGIN-MASTER-TABLE.                                         SEQ136
013700     05  LMT-ENTRY-COUNT          PIC S9(05)  COMP VALUE ZERO.   SEQ137
013800     05  LMT-ENTRY   OCCURS 1 TO 2000 TIMES                      SEQ138
013900                     DEPENDING ON LMT-ENTRY-COUNT                SEQ139
014000                     INDEXED BY LMT-IDX.                         SEQ140
014100         10  LMT-USER-ID          PIC 9(06).                     SEQ141
014200         10  LMT-USERNAME         PIC X(20).                     SEQ142
014300         10  LMT-PASSWORD         PIC X(20).                     SEQ143
014400         10  LMT-ROLE             PIC X(10).                     SEQ144
014500         10  FILLER               PIC X(04).                     SEQ145
014600******************************************************************SEQ146
014700 01  WS-CURRENT-MASTER-ROW.                                      SEQ147
014800     05  CMR-USER-ID              PIC 9(06).                     SEQ148
014900     05  CMR-USERNAME             PIC X(20).                     SEQ149
015000     05  CMR-PASSWORD             PIC X(20).                     SEQ150
015100     05  CMR-ROLE                 PIC X(10).                     SEQ151
015200     05  FILLER                   PIC X(04).                     SEQ152
015300******************************************************************SEQ153
015400 01  FILE-STATUS-FIELDS.                                         SEQ154
015500     05  FS-LOGIN-MASTER-TBL      PIC XX.                        SEQ155
015600         88  LGMSTTBL-SUCCESSFUL         VALUE "00".             SEQ156
015700     05  FS-LOGIN-TRAN-IN         PIC XX.                        SEQ157
015800         88  LGTRNIN-SUCCESSFUL          VALUE "00".             SEQ158
015900     05  FS-LOGIN-RESULT-OUT      PIC XX.                        SEQ159
016000         88  LGRESOUT-SUCCESSFUL         VALUE "00".             SEQ160
016100 01  FILE-STATUS-COMBINED-VIEW REDEFINES FILE-STATUS-FIELDS.     SEQ161
016200     05  FS-COMBINED-ALL          PIC X(06).                     SEQ162
016300******************************************************************SEQ163
016400 01  SWITCHES-AND-COUNTERS.                                      SEQ164
016500     05  MASTER-LOAD-EOF-SW       PIC X(01)  VALUE "N".          SEQ165
016600         88  MASTER-LOAD-EOF              VALUE "Y".             SEQ166
016700     05  TRAN-EOF-SW              PIC X(01)  VALUE "N".          SEQ167
016800         88  TRAN-EOF                     VALUE "Y".             SEQ168
016900     05  MASTER-FOUND-SW          PIC X(01)  VALUE "N".          SEQ169
017000         88  MASTER-FOUND                 VALUE "Y".             SEQ170
017100     05  CREDENTIALS-VALID-SW     PIC X(01)  VALUE "N".          SEQ171
017200         88  CREDENTIALS-VALID            VALUE "Y".             SEQ172
017300     05  ROLE-REQUESTED-SW        PIC X(01)  VALUE "N".          SEQ173
017400         88  ROLE-WAS-REQUESTED           VALUE "Y".             SEQ174
017500     05  INPUT-REJECTED-SW        PIC X(01)  VALUE "N".          SEQ175
017600         88  INPUT-WAS-REJECTED           VALUE "Y".             SEQ176
017700     05  MASTER-NOT-FOUND-SW      PIC X(01)  VALUE "N".          SEQ177
017800         88  MASTER-WAS-NOT-FOUND         VALUE "Y".             SEQ178
017900     05  TOTAL-TRANSACTIONS-READ  PIC S9(07)  COMP VALUE ZERO.   SEQ179
018000     05  TOTAL-SUCCESS-COUNT      PIC S9(07)  COMP VALUE ZERO.   SEQ180
018100     05  TOTAL-FAILURE-COUNT      PIC S9(07)  COMP VALUE ZERO.   SEQ181
018200******************************************************************SEQ182
018300*    STANDALONE COUNTER, KEPT OUT OF ANY GROUP, FOR HOW MANY     SEQ183
018400*    MASTER ROWS THE CURRENT RUN HAS LOADED INTO THE TABLE.      SEQ184
018500******************************************************************SEQ185
018600 77  MASTER-ROWS-LOADED           PIC S9(07)  COMP VALUE ZERO.   SEQ186
018700******************************************************************SEQ187
018800 01  SWITCH-DUMP-AREA.                                           SEQ188
018900     05  SD-TRAN-EOF-SW           PIC X(01).                     SEQ189
019000     05  SD-MASTER-FOUND-SW       PIC X(01).                     SEQ190
019100     05  SD-CREDENTIALS-VALID-SW  PIC X(01).                     SEQ191
019200 01  SWITCH-DUMP-VIEW REDEFINES SWITCH-DUMP-AREA.                SEQ192
019300     05  SD-COMBINED-SWITCHES     PIC X(03).                     SEQ193
019400******************************************************************SEQ194
019500 01  WS-CURRENT-DATE-FIELDS.                                     SEQ195
019600     05  WS-RUN-DATE              PIC 9(06)  VALUE ZERO.         SEQ196
019700 01  WS-RUN-DATE-BROKEN-DOWN REDEFINES WS-CURRENT-DATE-FIELDS.   SEQ197
019800     05  WS-RUN-YY                PIC 9(02).                     SEQ198
019900     05  WS-RUN-MM                PIC 9(02).                     SEQ199
020000     05  WS-RUN-DD                PIC 9(02).                     SEQ200
020100******************************************************************SEQ201
020200 01  WS-SUMMARY-LINE.                                            SEQ202
020300     05  FILLER                   PIC X(07) VALUE "READ=  ".     SEQ203
020400     05  WS-SUM-READ              PIC 9(07).                     SEQ204
020500     05  FILLER                   PIC X(09) VALUE " SUCCESS=".   SEQ205
020600     05  WS-SUM-SUCCESS           PIC 9(07).                     SEQ206
020700     05  FILLER                   PIC X(09) VALUE " FAILURE=".   SEQ207
020800     05  WS-SUM-FAILURE           PIC 9(07).                     SEQ208
020900     05  FILLER                   PIC X(21) VALUE SPACES.        SEQ209
021000******************************************************************SEQ210
021100 PROCEDURE                   DIVISION.                           SEQ211
021200******************************************************************SEQ212
021300*    MAIN PROCEDURE.                                             SEQ213
021400******************************************************************SEQ214
021500 000-RUN-LOGIN-BATCH.                                            SEQ215
021600     PERFORM 010-INITIATE-LOGIN-BATCH.                           SEQ216
021700     PERFORM 310-VALIDATE-TRANSACTION-INPUT                      SEQ217
021800             THRU 370-ACCUMULATE-RUN-TOTALS-EXIT                 SEQ218
021900             UNTIL TRAN-EOF.                                     SEQ219
022000     PERFORM 400-WRITE-RUN-SUMMARY.                              SEQ220
022100     PERFORM 090-TERMINATE-LOGIN-BATCH.                          SEQ221
022200     STOP RUN.                                                   SEQ222
022300******************************************************************SEQ223
022400*    OPENS ALL FILES, DISPLAYS THE RUN-DATE BANNER, LOADS THE    SEQ224
022500*    MASTER TABLE, AND PRIMES THE FIRST TRANSACTION.             SEQ225
022600******************************************************************SEQ226
022700 010-INITIATE-LOGIN-BATCH.                                       SEQ227
022800     OPEN    INPUT   LOGIN-MASTER-TBL                            SEQ228
022900             INPUT   LOGIN-TRAN-IN                               SEQ229
023000             OUTPUT  LOGIN-RESULT-OUT.                           SEQ230
023100     ACCEPT  WS-RUN-DATE     FROM DATE.                          SEQ231
023200     IF WS-RUN-DATE NOT NUMERIC-DIGITS                           SEQ232
023300         DISPLAY "SEQ4020 WARNING - SYSTEM DATE NOT NUMERIC "    SEQ233
023400                 WS-RUN-DATE.                                    SEQ234
023500     DISPLAY "SEQ4020 LOGIN BATCH AUTH RUN - RUN DATE " WS-RUN-MMSEQ235
023600             "/" WS-RUN-DD "/" WS-RUN-YY.                        SEQ236
023700     PERFORM 020-LOAD-MASTER-TABLE.                              SEQ237
023800     PERFORM 030-READ-NEXT-TRANSACTION.                          SEQ238
023900******************************************************************SEQ239
024000*    READS THE ENTIRE LOGIN MASTER FILE INTO THE TABLE SEARCHED  SEQ240
024100*    BY 320-FIND-USER-MASTER-ROW. THE MASTER FILE IS RECEIVED    SEQ241
024200*    PRE-POPULATED AND LINE SEQUENTIAL, NOT INDEXED.             SEQ242
024300******************************************************************SEQ243
024400 020-LOAD-MASTER-TABLE.                                          SEQ244
024500     PERFORM 021-READ-ONE-MASTER-ROW                             SEQ245
024600             UNTIL MASTER-LOAD-EOF.                              SEQ246
024700******************************************************************SEQ247
024800*    READS ONE MASTER ROW AND APPENDS IT TO THE TABLE. AT END OF SEQ248
024900*    THE MASTER FILE, SETS THE LOAD EOF SWITCH AND BRANCHES PAST SEQ249
025000*    THE APPEND LOGIC.                                           SEQ250
025100******************************************************************SEQ251
025200 021-READ-ONE-MASTER-ROW.                                        SEQ252
025300     READ LOGIN-MASTER-TBL                                       SEQ253
025400             AT END                                              SEQ254
025500                 SET MASTER-LOAD-EOF TO TRUE                     SEQ255
025600                 GO TO 021-READ-ONE-MASTER-ROW-EXIT.             SEQ256
025700     ADD 1 TO LMT-ENTRY-COUNT.                                   SEQ257
025800     MOVE LOGIN-MASTER-TBL-REC TO LMT-ENTRY(LMT-ENTRY-COUNT).    SEQ258
025900     ADD 1 TO MASTER-ROWS-LOADED.                                SEQ259
026000 021-READ-ONE-MASTER-ROW-EXIT.                                   SEQ260
026100     EXIT.                                                       SEQ261
026200******************************************************************SEQ262
026300*    READS THE NEXT LOGIN TRANSACTION. AT END OF FILE, SETS THE  SEQ263
026400*    TRANSACTION EOF SWITCH AND BRANCHES PAST THE MOVE/COUNT     SEQ264
026500*    LOGIC SO THE MAIN LOOP STOPS ON A CLEAN RECORD IMAGE.       SEQ265
026600******************************************************************SEQ266
026700 030-READ-NEXT-TRANSACTION.                                      SEQ267
026800     READ LOGIN-TRAN-IN                                          SEQ268
026900             AT END                                              SEQ269
027000                 SET TRAN-EOF TO TRUE                            SEQ270
027100                 GO TO 030-READ-NEXT-TRANSACTION-EXIT.           SEQ271
027200     MOVE LOGIN-TRAN-IN-REC TO LGT-LOGIN-TRANSACTION.            SEQ272
027300     ADD 1 TO TOTAL-TRANSACTIONS-READ.                           SEQ273
027400 030-READ-NEXT-TRANSACTION-EXIT.                                 SEQ274
027500     EXIT.                                                       SEQ275
027600******************************************************************SEQ276
027700*    LOGIN-INPUT-VALIDATE - REJECTS A TRANSACTION BEFORE THE     SEQ277
027800*    MASTER LOOKUP WHEN THE USERNAME OR PASSWORD IS BLANK. THE   SEQ278
027900*    USERNAME CHECK TAKES PRECEDENCE OVER THE PASSWORD CHECK.    SEQ279
028000*    WHEN THE INPUT IS REJECTED, CONTROL BRANCHES PAST THE       SEQ280
028100*    MASTER LOOKUP AND CREDENTIAL/ROLE CHECKS BELOW, STRAIGHT TO SEQ281
028200*    THE RESULT-MESSAGE BUILD.                                   SEQ282
028300******************************************************************SEQ283
028400 310-VALIDATE-TRANSACTION-INPUT.                                 SEQ284
028500     MOVE "N"                TO INPUT-REJECTED-SW.               SEQ285
028600     MOVE "N"                TO MASTER-FOUND-SW.                 SEQ286
028700     MOVE "N"                TO CREDENTIALS-VALID-SW.            SEQ287
028800     MOVE "N"                TO MASTER-NOT-FOUND-SW.             SEQ288
028900     MOVE SPACE               TO LGR-RES-AUTHORIZED.             SEQ289
029000     IF LGT-TXN-USERNAME = SPACES                                SEQ290
029100         SET INPUT-WAS-REJECTED TO TRUE                          SEQ291
029200         MOVE "Username cannot be empty"                         SEQ292
029300                                 TO LGR-RES-MESSAGE              SEQ293
029400     ELSE IF LGT-TXN-PASSWORD = SPACES                           SEQ294
029500         SET INPUT-WAS-REJECTED TO TRUE                          SEQ295
029600         MOVE "Password cannot be empty"                         SEQ296
029700                                 TO LGR-RES-MESSAGE.             SEQ297
029800     IF INPUT-WAS-REJECTED                                       SEQ298
029900         GO TO 350-BUILD-RESULT-MESSAGE.                         SEQ299
030000******************************************************************SEQ300
030100*    AUTH-VALIDATE STEP 1A/1B - SEARCHES THE MASTER TABLE FOR    SEQ301
030200*    THE TRANSACTION USERNAME. WHEN FOUND, COPIES THE MASTER ROW SEQ302
030300*    TO WS-CURRENT-MASTER-ROW FOR THE REMAINING CHECKS.          SEQ303
030400******************************************************************SEQ304
030500 320-FIND-USER-MASTER-ROW.                                       SEQ305
030600     SET LMT-IDX TO 1.                                           SEQ306
030700     SEARCH LMT-ENTRY                                            SEQ307
030800             AT END                                              SEQ308
030900                 SET MASTER-WAS-NOT-FOUND TO TRUE                SEQ309
031000             WHEN LMT-USERNAME(LMT-IDX) = LGT-TXN-USERNAME       SEQ310
031100                 SET MASTER-FOUND TO TRUE                        SEQ311
031200                 MOVE LMT-ENTRY(LMT-IDX) TO WS-CURRENT-MASTER-ROW.SEQ312
031300******************************************************************SEQ313
031400*    AUTH-VALIDATE STEP 1C - CREDENTIALS ARE VALID ONLY WHEN THE SEQ314
031500*    MASTER ROW WAS FOUND AND THE PASSWORD MATCHES EXACTLY,      SEQ315
031600*    BYTE FOR BYTE, WITH NO TRIMMING.                            SEQ316
031700******************************************************************SEQ317
031800 330-CHECK-CREDENTIALS.                                          SEQ318
031900     IF MASTER-FOUND                                             SEQ319
032000         IF CMR-PASSWORD = LGT-TXN-PASSWORD                      SEQ320
032100             SET CREDENTIALS-VALID TO TRUE.                      SEQ321
032200******************************************************************SEQ322
032300*    AUTH-VALIDATE STEP 1D - THE ROLE CHECK IS INDEPENDENT OF THESEQ323
032400*    CREDENTIAL CHECK ABOVE. IT ONLY RUNS WHEN A ROLE WAS        SEQ324
032500*    REQUESTED AND THE CREDENTIALS WERE VALID; OTHERWISE         SEQ325
032600*    RES-AUTHORIZED IS LEFT BLANK.                               SEQ326
032700******************************************************************SEQ327
032800 340-CHECK-ROLE-AUTHORIZATION.                                   SEQ328
032900     MOVE "N"                TO ROLE-REQUESTED-SW.               SEQ329
033000     IF LGT-TXN-REQ-ROLE NOT = SPACES                            SEQ330
033100         SET ROLE-WAS-REQUESTED TO TRUE.                         SEQ331
033200     IF ROLE-WAS-REQUESTED AND CREDENTIALS-VALID                 SEQ332
033300         IF CMR-ROLE = LGT-TXN-REQ-ROLE                          SEQ333
033400             MOVE "Y"        TO LGR-RES-AUTHORIZED               SEQ334
033500         ELSE                                                    SEQ335
033600             MOVE "N"        TO LGR-RES-AUTHORIZED.              SEQ336
033700******************************************************************SEQ337
033800*    AUTH-VALIDATE STEP 1E / ERROR-MESSAGE MAPPING - APPLIED IN  SEQ338
033900*    PRIORITY ORDER. THE INPUT-VALIDATE MESSAGE (IF ANY) WAS     SEQ339
034000*    ALREADY SET IN 310 AND TAKES PRECEDENCE OVER EVERYTHING     SEQ340
034100*    BELOW, SO THIS PARAGRAPH LEAVES IT ALONE WHEN INPUT WAS     SEQ341
034200*    REJECTED.                                                   SEQ342
034300******************************************************************SEQ343
034400 350-BUILD-RESULT-MESSAGE.                                       SEQ344
034500     MOVE LGT-TXN-USERNAME   TO LGR-RES-USERNAME.                SEQ345
034600     IF INPUT-WAS-REJECTED                                       SEQ346
034700         MOVE "FAILURE "     TO LGR-RES-STATUS                   SEQ347
034800     ELSE IF MASTER-WAS-NOT-FOUND                                SEQ348
034900         MOVE "FAILURE "     TO LGR-RES-STATUS                   SEQ349
035000         MOVE "Invalid username. Please try again."              SEQ350
035100                                 TO LGR-RES-MESSAGE              SEQ351
035200     ELSE IF NOT MASTER-FOUND                                    SEQ352
035300         MOVE "FAILURE "     TO LGR-RES-STATUS                   SEQ353
035400         MOVE "Authentication failed. Please contact "           SEQ354
035500              "administrator."    TO LGR-RES-MESSAGE             SEQ355
035600     ELSE IF NOT CREDENTIALS-VALID                               SEQ356
035700         MOVE "FAILURE "     TO LGR-RES-STATUS                   SEQ357
035800         MOVE "Invalid password. Please try again."              SEQ358
035900                                 TO LGR-RES-MESSAGE              SEQ359
036000     ELSE IF CREDENTIALS-VALID                                   SEQ360
036100         MOVE "SUCCESS "     TO LGR-RES-STATUS                   SEQ361
036200         STRING "Credentials validated successfully for user: "  SEQ362
036300                LGT-TXN-USERNAME DELIMITED BY SIZE               SEQ363
036400                 INTO LGR-RES-MESSAGE                            SEQ364
036500     ELSE                                                        SEQ365
036600         MOVE "FAILURE "     TO LGR-RES-STATUS                   SEQ366
036700         MOVE "Authentication failed. Please contact "           SEQ367
036800              "administrator."    TO LGR-RES-MESSAGE.            SEQ368
036900******************************************************************SEQ369
037000*    WRITES THE LOGIN-RESULT-RECORD FOR THIS TRANSACTION.        SEQ370
037100******************************************************************SEQ371
037200 360-WRITE-LOGIN-RESULT.                                         SEQ372
037300     MOVE LGR-LOGIN-RESULT    TO LOGIN-RESULT-OUT-REC.           SEQ373
037400     WRITE LOGIN-RESULT-OUT-REC.                                 SEQ374
037500     IF NOT LGRESOUT-SUCCESSFUL                                  SEQ375
037600         DISPLAY "SEQ4020 WRITE ERROR ON LGRESOUT - FILE STATUS "SEQ376
037700                 FS-LOGIN-RESULT-OUT.                            SEQ377
037800******************************************************************SEQ378
037900*    ACCUMULATES THE THREE RUN-TOTAL COUNTS FOR THE SUMMARY      SEQ379
038000*    RECORD, THEN READS THE NEXT TRANSACTION TO CONTINUE THE     SEQ380
038100*    PERFORM...THRU RANGE DRIVEN FROM 000-RUN-LOGIN-BATCH.       SEQ381
038200******************************************************************SEQ382
038300 370-ACCUMULATE-RUN-TOTALS.                                      SEQ383
038400     IF LGR-RES-STATUS = "SUCCESS "                              SEQ384
038500         ADD 1 TO TOTAL-SUCCESS-COUNT                            SEQ385
038600     ELSE                                                        SEQ386
038700         ADD 1 TO TOTAL-FAILURE-COUNT.                           SEQ387
038800     PERFORM 030-READ-NEXT-TRANSACTION.                          SEQ388
038900 370-ACCUMULATE-RUN-TOTALS-EXIT.                                 SEQ389
039000     EXIT.                                                       SEQ390
039100******************************************************************SEQ391
039200*    WRITES THE END-OF-RUN SUMMARY TRAILER RECORD, CARRYING THE  SEQ392
039300*    THREE RUN TOTALS IN THE MESSAGE AREA OF THE SAME RESULT     SEQ393
039400*    RECORD LAYOUT, MARKED BY RES-STATUS = "TOTALS".             SEQ394
039500******************************************************************SEQ395
039600 400-WRITE-RUN-SUMMARY.                                          SEQ396
039700     MOVE TOTAL-TRANSACTIONS-READ    TO WS-SUM-READ.             SEQ397
039800     MOVE TOTAL-SUCCESS-COUNT        TO WS-SUM-SUCCESS.          SEQ398
039900     MOVE TOTAL-FAILURE-COUNT        TO WS-SUM-FAILURE.          SEQ399
040000     MOVE SPACES                     TO LGR-LOGIN-RESULT.        SEQ400
040100     MOVE "** RUN TOTALS **   "      TO LGR-RES-USERNAME.        SEQ401
040200     MOVE "TOTALS  "                  TO LGR-RES-STATUS.         SEQ402
040300     MOVE WS-SUMMARY-LINE             TO LGR-RES-MESSAGE.        SEQ403
040400     MOVE LGR-LOGIN-RESULT            TO LOGIN-RESULT-OUT-REC.   SEQ404
040500     WRITE LOGIN-RESULT-OUT-REC.                                 SEQ405
040600     IF NOT LGRESOUT-SUCCESSFUL                                  SEQ406
040700         DISPLAY "SEQ4020 WRITE ERROR ON LGRESOUT - FILE STATUS "SEQ407
040800                 FS-LOGIN-RESULT-OUT.                            SEQ408
040900******************************************************************SEQ409
041000*    CLOSES ALL FILES AND DISPLAYS THE END-OF-RUN COUNTS AND     SEQ410
041100*    FINAL FILE STATUS FOR THE OPERATOR CONSOLE LOG.             SEQ411
041200******************************************************************SEQ412
041300 090-TERMINATE-LOGIN-BATCH.                                      SEQ413
041400     MOVE TRAN-EOF-SW             TO SD-TRAN-EOF-SW.             SEQ414
041500     MOVE MASTER-FOUND-SW         TO SD-MASTER-FOUND-SW.         SEQ415
041600     MOVE CREDENTIALS-VALID-SW    TO SD-CREDENTIALS-VALID-SW.    SEQ416
041700     CLOSE   LOGIN-MASTER-TBL                                    SEQ417
041800             LOGIN-TRAN-IN                                       SEQ418
041900             LOGIN-RESULT-OUT.                                   SEQ419
042000     DISPLAY "SEQ4020 LOGIN BATCH AUTH RUN COMPLETE - SWITCHES " SEQ420
042100             SD-COMBINED-SWITCHES.                               SEQ421
042200     DISPLAY "  FINAL FILE STATUS...: " FS-COMBINED-ALL.         SEQ422
042300     DISPLAY "  MASTER ROWS LOADED..: " MASTER-ROWS-LOADED.      SEQ423
042400     DISPLAY "  TRANSACTIONS READ...: " TOTAL-TRANSACTIONS-READ. SEQ424
042500     DISPLAY "  SUCCESS COUNT.......: " TOTAL-SUCCESS-COUNT.     SEQ425
042600     DISPLAY "  FAILURE COUNT.......: " TOTAL-FAILURE-COUNT.     SEQ426
